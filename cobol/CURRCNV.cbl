000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CURRCNV.
000300 AUTHOR.        R S KOWALCZYK.
000400 INSTALLATION.  RETAIL BANKING SYSTEMS.
000500 DATE-WRITTEN.  04/14/92.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*    CURRCNV CONVERTS ONE TRANSACTION AMOUNT, STATED IN ITS OWN
001300*    CURRENCY'S MINOR UNITS, INTO GBP MINOR UNITS (PENCE).  IT
001400*    IS A SUBROUTINE CALLED BY RNDUPBAT ONCE PER NON-GBP
001500*    TRANSACTION WHILE THE ROUND-UP CALCULATOR ACCUMULATES THE
001600*    WEEK'S TOTAL - GBP TRANSACTIONS NEVER REACH THIS ROUTINE.
001700*
001800*    LINKAGE:
001900*       PARM-1  CV-CONVERT-REQUEST   (PASSED, NOT CHANGED)
002000*                  - NATIVE CURRENCY CODE AND AMOUNT TO CONVERT
002100*       PARM-2  CR-RATE-TABLE-AREA    (PASSED, NOT CHANGED)
002200*                  - THE RATE TABLE RNDUPBAT LOADED AT STARTUP
002300*       PARM-3  CV-CONVERT-RESULT    (PASSED AND SET)
002400*                  - CONVERTED GBP PENCE, AND WHETHER THE
002500*                    CURRENCY WAS FOUND IN THE TABLE
002600*
002700*    CHANGE LOG.
002800*    92/04/14  RSK  #R0217 ORIGINAL ROUTINE - SPLIT OUT OF
002900*                   RNDUPBAT SO THE CONVERSION FORMULA CAN BE
003000*                   UNIT TESTED ON ITS OWN.
003100*    93/07/02  RSK  #R0291 ROUNDING WAS TRUNCATING HALF-UP
003200*                   CASES ON EXACT .5 PENCE - SWITCHED THE
003300*                   COMPUTE TO ROUNDED.
003400*    95/09/30  RSK  #R0398 RATE TABLE GREW FROM 25 TO 50 ROWS -
003500*                   NO CHANGE NEEDED HERE, SEARCH IS GENERIC.
003600*    98/11/17  DMK  #R0561 Y2K REVIEW - NO DATE FIELDS IN THIS
003700*                   ROUTINE, NO CHANGE REQUIRED.
003800*    01/03/22  PJT  #R0688 ADDED CV-RATE-NOT-FOUND SWITCH SO
003900*                   RNDUPBAT CAN TELL A ZERO RESULT FROM A
004000*                   GENUINELY ZERO-VALUE TRANSACTION.
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.   IBM-390.
004500 OBJECT-COMPUTER.   IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000*    NO FILES OWNED BY THIS SUBROUTINE.
005100 DATA DIVISION.
005200 FILE SECTION.
005300 WORKING-STORAGE SECTION.
005400*
005500 77  WS-PROGRAM-STATUS            PIC X(30) VALUE SPACES.
005600*
005700 77  WS-WHOLE-UNITS               PIC S9(9)V9(10) COMP-3
005750                                  VALUE ZERO.
005900 77  WS-DIVISOR-SUB               PIC S9(4)       COMP
005950                                  VALUE ZERO.
006100 77  WS-GBP-AMOUNT                PIC S9(9)V9(10) COMP-3
006150                                  VALUE ZERO.
006300 77  WS-DIVISOR                   PIC S9(9)       COMP-3
006350                                  VALUE ZERO.
006500*
006600 01  WS-DIVISOR-TABLE.
006700     05  FILLER                   PIC S9(9) COMP-3 VALUE 1.
006800     05  FILLER                   PIC S9(9) COMP-3 VALUE 10.
006900     05  FILLER                   PIC S9(9) COMP-3 VALUE 100.
007000     05  FILLER                   PIC S9(9) COMP-3 VALUE 1000.
007100     05  FILLER                   PIC S9(9) COMP-3 VALUE 10000.
007200 01  WS-DIVISOR-REDEF REDEFINES WS-DIVISOR-TABLE.
007300     05  WS-DIVISOR-OCC           PIC S9(9) COMP-3 OCCURS 5
007400                                  TIMES.
007500*
007600 LINKAGE SECTION.
007700 01  CV-CONVERT-REQUEST.
007800     05  CV-REQ-CURRENCY          PIC X(3).
007900     05  CV-REQ-MINOR-UNITS       PIC S9(15)      COMP-3.
008000 01  CV-CONVERT-REQUEST-RAW REDEFINES CV-CONVERT-REQUEST.
008100     05  CV-REQ-RAW               PIC X(11).
008200*
008300 COPY CURRATE.
008400*
008500 01  CV-CONVERT-RESULT.
008600     05  CV-RESULT-GBP-PENCE      PIC S9(15)      COMP-3.
008700     05  CV-RESULT-FOUND-SW       PIC X(1).
008800         88  CV-RATE-FOUND               VALUE 'Y'.
008900         88  CV-RATE-NOT-FOUND           VALUE 'N'.
009000*
009100 PROCEDURE DIVISION USING CV-CONVERT-REQUEST,
009200                          CR-RATE-TABLE-AREA,
009300                          CV-CONVERT-RESULT.
009400*
009500 000-MAIN.
009600     MOVE 'CONVERTING TRANSACTION AMOUNT' TO WS-PROGRAM-STATUS.
009700     MOVE ZERO TO CV-RESULT-GBP-PENCE.
009800     MOVE 'N'  TO CV-RESULT-FOUND-SW.
009900     PERFORM 100-LOOKUP-RATE.
010000     IF CV-RATE-FOUND
010100        PERFORM 200-CONVERT-AMOUNT.
010200     MOVE 'CONVERSION COMPLETE' TO WS-PROGRAM-STATUS.
010300     GOBACK.
010400*
010500 100-LOOKUP-RATE.
010600     SET CR-RATE-IDX TO 1.
010700     SEARCH CR-RATE-TABLE
010800         AT END
010900             MOVE 'N' TO CV-RESULT-FOUND-SW
011000         WHEN CR-T-RATE-CURRENCY (CR-RATE-IDX) = CV-REQ-CURRENCY
011100             MOVE 'Y' TO CV-RESULT-FOUND-SW.
011200*
011300 200-CONVERT-AMOUNT.
011400*    DIVIDE BY 10 ** DECIMAL-PLACES TO GET WHOLE CURRENCY UNITS,
011500*    CARRYING AT LEAST 10 DECIMAL DIGITS SO THE SUBSEQUENT
011600*    MULTIPLY DOES NOT LOSE PRECISION.
011700     COMPUTE WS-DIVISOR-SUB =
011800         CR-T-RATE-DECIMAL-PLACES (CR-RATE-IDX) + 1.
011900     MOVE WS-DIVISOR-OCC (WS-DIVISOR-SUB) TO WS-DIVISOR.
012000     COMPUTE WS-WHOLE-UNITS ROUNDED =
012100         CV-REQ-MINOR-UNITS / WS-DIVISOR.
012200*    MULTIPLY BY THE STATIC RATE TO GET WHOLE GBP, THEN BY 100
012300*    TO GET PENCE, ROUNDING HALF-UP TO ZERO DECIMAL PLACES.
012400     COMPUTE WS-GBP-AMOUNT ROUNDED =
012500         WS-WHOLE-UNITS *
012600         CR-T-RATE-CONVERSION-TO-GBP (CR-RATE-IDX) * 100.
012700     COMPUTE CV-RESULT-GBP-PENCE ROUNDED = WS-GBP-AMOUNT.
