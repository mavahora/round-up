000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RNDUPBAT.
000300 AUTHOR.        R S KOWALCZYK.
000400 INSTALLATION.  RETAIL BANKING SYSTEMS.
000500 DATE-WRITTEN.  04/14/92.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*    RNDUPBAT IS THE WEEKLY ROUND-UP-TO-SAVINGS BATCH JOB.  FOR
001300*    ONE ACCOUNT/WEEK NAMED ON THE PARM CARD, IT:
001400*
001500*       - LOOKS UP ANY EXISTING REQUEST ROW FOR THE ACCOUNT/WEEK
001600*         AND SHORT-CIRCUITS IF IT IS ALREADY COMPLETED OR
001700*         STILL IN PROGRESS (SEE THE IDEMPOTENCY NOTE BELOW);
001800*       - OTHERWISE READS THE WEEK'S SETTLED TRANSACTION FEED,
001900*         CONVERTS ANY NON-GBP AMOUNTS VIA SUBROUTINE CURRCNV,
002000*         AND SUMS THE PENCE NEEDED TO ROUND EACH TRANSACTION
002100*         UP TO THE NEXT WHOLE POUND;
002200*       - CHECKS THE ACCOUNT HAS ENOUGH AVAILABLE BALANCE TO
002300*         COVER THE TOTAL, AND IF SO MOVES THE TOTAL FROM THE
002400*         ACCOUNT TO ITS NOMINATED SAVINGS GOAL;
002500*       - RECORDS THE OUTCOME (COMPLETED OR FAILED) AND THE
002600*         FINAL AMOUNT ON THE ROUND-UP REQUEST ROW.
002700*
002800*          INPUT FILE            - PARM-CARD-FILE
002900*          INPUT FILE            - TRANSACTION-FILE
003000*          INPUT FILE            - CURRENCY-RATE-FILE
003100*          INPUT FILE            - ACCOUNT-BALANCE-FILE
003200*          INPUT/OUTPUT FILE     - ROUND-UP-REQUEST-FILE
003300*          DUMP FILE             - SYSOUT
003400*
003500*    IDEMPOTENCY NOTE - ROUND-UP-REQUEST-FILE HAS NO ISAM
003600*    SUPPORT ON THIS BUILD.  IT IS READ WHOLE INTO THE
003700*    RU-REQUEST-TABLE AT 100-INITIALIZE, THE ONE ROW FOR THIS
003800*    RUN'S ACCOUNT/WEEK IS UPDATED (OR ADDED) IN PLACE, AND THE
003900*    WHOLE TABLE IS REWRITTEN BY 900-REWRITE-REQUEST-FILE.  THE
004000*    COMPOSITE KEY (ACCOUNT, WEEK-COMMENCING) IS NEVER DUPLICATED
004100*    IN THE TABLE, WHICH IS THIS JOB'S ONLY IDEMPOTENCY CONTROL.
004200*
004300*    CHANGE LOG.
004400*    92/04/14  RSK  #R0217 ORIGINAL PROGRAM.
004500*    92/06/01  RSK  #R0223 CORRECTED 420-ACCUMULATE-ROUND-UP -
004600*                   WAS ADDING THE REMAINDER INSTEAD OF 100
004700*                   MINUS THE REMAINDER.
004800*    93/02/19  RSK  #R0268 ADDED 510-FIND-ACCOUNT-BALANCE
004900*                   AT-END HANDLING - AN UNKNOWN ACCOUNT WAS
005000*                   FALLING THROUGH AS SUFFICIENT FUNDS.
005100*    93/07/02  RSK  #R0291 SPLIT CURRENCY CONVERSION OUT TO
005200*                   SUBROUTINE CURRCNV (SEE THAT PROGRAM'S OWN
005300*                   CHANGE LOG FOR THE ROUNDING FIX).
005400*    94/03/11  TGD  #R0337 A ZERO-TOTAL WEEK WAS BEING WRITTEN
005500*                   UP AS COMPLETED WITH A ZERO AMOUNT - PER
005600*                   THE BUSINESS RULE THIS IS NOW FAILED.
005700*    95/09/30  RSK  #R0398 RATE TABLE GREW FROM 25 TO 50 ROWS
005800*                   TO COVER THE NEW ASIA-PACIFIC CURRENCIES.
005900*    96/06/03  RSK  #R0405 ADDED RUR-STATUS 88-LEVELS AND
006000*                   TIGHTENED 200-FIND-OR-CREATE-REQUEST SO A
006100*                   SECOND RUN AGAINST AN IN-PROGRESS ROW CAN
006200*                   NO LONGER RESTART THE TRANSFER.
006300*    97/11/20  TGD  #R0449 BALANCE TABLE RAISED FROM 200 TO
006400*                   500 ROWS - JOB WAS ABENDING ON SUBSCRIPT
006500*                   OVERFLOW FOR THE LARGER BRANCHES.
006600*    98/11/17  DMK  #R0561 Y2K REVIEW - RUR-WEEK-COMMENCING AND
006700*                   THE TIMESTAMP COMPARES ALREADY CARRY A
006800*                   4-DIGIT YEAR, NO CHANGE REQUIRED.
006900*    99/02/08  DMK  #R0579 REQUEST TABLE RAISED FROM 500 TO
007000*                   2000 ROWS FOR Y2K VOLUME TESTING HEADROOM.
007100*    01/03/22  PJT  #R0688 A RATE NOT FOUND IN THE TABLE WAS
007200*                   PREVIOUSLY TREATED AS A GBP AMOUNT BY
007300*                   ACCIDENT - NOW CORRECTLY CONTRIBUTES ZERO.
007400*    03/08/14  PJT  #R0722 ADDED 950-DISPLAY-PROG-DIAG SO
007500*                   OPERATIONS CAN SEE RECORD COUNTS ON THE
007600*                   JOB LOG WITHOUT A DUMP.
007700******************************************************************
007800 ENVIRONMENT DIVISION.
007900*
008000 CONFIGURATION SECTION.
008100 SOURCE-COMPUTER.   IBM-390.
008200 OBJECT-COMPUTER.   IBM-390.
008300 SPECIAL-NAMES.
008400     C01 IS TOP-OF-FORM.
008500*
008600 INPUT-OUTPUT SECTION.
008700 FILE-CONTROL.
008800*
008900     SELECT PARM-CARD-FILE ASSIGN TO UT-S-PARMCARD
009000         ORGANIZATION IS SEQUENTIAL
009100         FILE STATUS IS FS-PARM-CARD.
009200*
009300     SELECT TRANSACTION-FILE ASSIGN TO UT-S-TRANFEED
009400         ORGANIZATION IS SEQUENTIAL
009500         FILE STATUS IS FS-TRANSACTION.
009600*
009700     SELECT CURRENCY-RATE-FILE ASSIGN TO UT-S-CURRATE
009800         ORGANIZATION IS SEQUENTIAL
009900         FILE STATUS IS FS-CURRENCY-RATE.
010000*
010100     SELECT ACCOUNT-BALANCE-FILE ASSIGN TO UT-S-ACCTBAL
010200         ORGANIZATION IS SEQUENTIAL
010300         FILE STATUS IS FS-ACCOUNT-BALANCE.
010400*
010500     SELECT ROUND-UP-REQUEST-FILE ASSIGN TO UT-S-RUREQST
010600         ORGANIZATION IS SEQUENTIAL
010700         FILE STATUS IS FS-ROUND-UP-REQUEST.
010800*
010900 DATA DIVISION.
011000*
011100 FILE SECTION.
011200*
011300 FD  PARM-CARD-FILE
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 80 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS FD-PARM-CARD.
011900 01  FD-PARM-CARD                     PIC X(80).
012000*
012100 FD  TRANSACTION-FILE
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 94 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS FD-TRANSACTION-RECORD.
012700 01  FD-TRANSACTION-RECORD            PIC X(94).
012800*
012900 FD  CURRENCY-RATE-FILE
013000     RECORDING MODE IS F
013100     LABEL RECORDS ARE STANDARD
013200     RECORD CONTAINS 23 CHARACTERS
013300     BLOCK CONTAINS 0 RECORDS
013400     DATA RECORD IS FD-CURRENCY-RATE-RECORD.
013500 01  FD-CURRENCY-RATE-RECORD          PIC X(23).
013600*
013700 FD  ACCOUNT-BALANCE-FILE
013800     RECORDING MODE IS F
013900     LABEL RECORDS ARE STANDARD
014000     RECORD CONTAINS 54 CHARACTERS
014100     BLOCK CONTAINS 0 RECORDS
014200     DATA RECORD IS FD-ACCOUNT-BALANCE-RECORD.
014300 01  FD-ACCOUNT-BALANCE-RECORD        PIC X(54).
014400*
014500 FD  ROUND-UP-REQUEST-FILE
014600     RECORDING MODE IS F
014700     LABEL RECORDS ARE STANDARD
014800     RECORD CONTAINS 110 CHARACTERS
014900     BLOCK CONTAINS 0 RECORDS
015000     DATA RECORD IS FD-ROUND-UP-REQUEST-RECORD.
015100 01  FD-ROUND-UP-REQUEST-RECORD       PIC X(110).
015200*
015300 WORKING-STORAGE SECTION.
015400*
015500 01  PROGRAM-INDICATOR-SWITCHES.
015600     05  WS-EOF-RATE-SW               PIC X(3) VALUE 'NO '.
015700         88  EOF-RATE                        VALUE 'YES'.
015800     05  WS-EOF-BALANCE-SW            PIC X(3) VALUE 'NO '.
015900         88  EOF-BALANCE                     VALUE 'YES'.
016000     05  WS-EOF-REQUEST-SW            PIC X(3) VALUE 'NO '.
016100         88  EOF-REQUEST                     VALUE 'YES'.
016200     05  WS-EOF-TRANS-SW              PIC X(3) VALUE 'NO '.
016300         88  EOF-TRANS                       VALUE 'YES'.
016400     05  WS-REQUEST-FOUND-SW          PIC X(3) VALUE 'NO '.
016500         88  REQUEST-FOUND                   VALUE 'YES'.
016600     05  WS-PROCEED-SW                PIC X(3) VALUE 'NO '.
016700         88  OK-TO-PROCEED                    VALUE 'YES'.
016800     05  WS-FUNDS-SUFFICIENT-SW       PIC X(3) VALUE 'NO '.
016900         88  FUNDS-SUFFICIENT                 VALUE 'YES'.
017000     05  WS-BALANCE-FOUND-SW          PIC X(3) VALUE 'NO '.
017100         88  BALANCE-FOUND                    VALUE 'YES'.
017150     05  FILLER                       PIC X(3) VALUE SPACES.
017200*
017300 01  WS-TARGET-REQUEST.
017400     05  WS-TARGET-ACCOUNT-ID         PIC X(36).
017500     05  WS-TARGET-WEEK               PIC X(10).
017550     05  FILLER                       PIC X(10).
017600*
017700 01  WS-ACCUMULATORS.
017800*    FOR PROGRAM RECORD TRACKING
017900     05  WS-TRANS-READ-CTR            PIC 9(7)  COMP VALUE ZERO.
018000     05  WS-RATE-READ-CTR             PIC 9(5)  COMP VALUE ZERO.
018100     05  WS-BALANCE-READ-CTR          PIC 9(7)  COMP VALUE ZERO.
018200     05  WS-REQUEST-READ-CTR          PIC 9(7)  COMP VALUE ZERO.
018300     05  WS-REQUEST-WRITTEN-CTR       PIC 9(7)  COMP VALUE ZERO.
018400*
018500*    FOR THE ROUND-UP CALCULATION
018600     05  WS-GBP-PENCE                 PIC S9(15) COMP-3
018700                                      VALUE ZERO.
018800     05  WS-PENCE-REMAINDER           PIC S9(4)  COMP-3
018900                                      VALUE ZERO.
019000     05  WS-WHOLE-POUNDS-PART         PIC S9(13) COMP-3
019100                                      VALUE ZERO.
019200     05  WS-ROUND-UP-THIS-TRANS       PIC S9(4)  COMP-3
019300                                      VALUE ZERO.
019400     05  WS-TOTAL-ROUND-UP-AMOUNT     PIC S9(15) COMP-3
019500                                      VALUE ZERO.
019600     05  WS-ROUND-UP-POUNDS           PIC S9(13)V99 COMP-3
019700                                      VALUE ZERO.
019750     05  FILLER                       PIC X(4) VALUE SPACES.
019800*
019900 01  WS-SUBSCRIPTS.
020000     05  WS-REWRITE-SUB               PIC S9(6)  COMP
020100                                      VALUE ZERO.
020150     05  FILLER                       PIC X(4) VALUE SPACES.
020200*
020300 01  WS-REQUEST-ID-FIELDS.
020400     05  WS-CURRENT-DATE-FIELDS.
020500         10  WS-CURRENT-DATE.
020600             15  WS-CURRENT-YEAR      PIC 9(2).
020700             15  WS-CURRENT-MONTH     PIC 9(2).
020800             15  WS-CURRENT-DAY       PIC 9(2).
020900         10  WS-CURRENT-TIME.
021000             15  WS-CURRENT-HOUR      PIC 9(2).
021100             15  WS-CURRENT-MINUTE    PIC 9(2).
021200             15  WS-CURRENT-SECOND    PIC 9(2).
021300             15  WS-CURRENT-HUNDRTH   PIC 9(2).
021400     05  WS-NEW-REQUEST-ID.
021500         10  FILLER                   PIC X(2) VALUE 'RU'.
021600         10  WS-ID-DATE               PIC 9(6).
021700         10  WS-ID-TIME               PIC 9(8).
021800         10  FILLER                   PIC X(20) VALUE SPACES.
021900*
022000 01  WS-DISPLAY-LINE.
022100     05  DISP-MESSAGE                 PIC X(45).
022200     05  DISP-VALUE                   PIC ZZZZZZ9.
022250     05  FILLER                       PIC X(10) VALUE SPACES.
022300*
022400 01  WS-RESULT-LINE.
022500     05  FILLER                       PIC X(9) VALUE 'ACCOUNT '.
022600     05  RL-ACCOUNT-ID                PIC X(36).
022700     05  FILLER                       PIC X(7) VALUE ' WEEK '.
022800     05  RL-WEEK-COMMENCING           PIC X(10).
022900     05  FILLER                       PIC X(9) VALUE ' STATUS '.
023000     05  RL-STATUS                    PIC X(11).
023100     05  FILLER                       PIC X(10) VALUE ' AMOUNT '.
023200     05  RL-AMOUNT                    PIC Z(12)9.
023300*
023400 01  FILE-STATUS-CODES.
023500     05  FS-PARM-CARD                 PIC X(2).
023600     05  FS-TRANSACTION               PIC X(2).
023700     05  FS-CURRENCY-RATE             PIC X(2).
023800     05  FS-ACCOUNT-BALANCE           PIC X(2).
023900     05  FS-ROUND-UP-REQUEST          PIC X(2).
023950     05  FILLER                       PIC X(2) VALUE SPACES.
024000*
024100     COPY PARMCARD.
024200*
024300     COPY TRANREC.
024400*
024500     COPY CURRATE.
024600*
024700     COPY ACCTBAL.
024800*
024900     COPY RUREQTAB.
025000*
025100*    LINKAGE AREA FOR CALLING SUBROUTINE CURRCNV.
025200 01  CV-CONVERT-REQUEST.
025300     05  CV-REQ-CURRENCY              PIC X(3).
025400     05  CV-REQ-MINOR-UNITS           PIC S9(15) COMP-3.
025500 01  CV-CONVERT-RESULT.
025600     05  CV-RESULT-GBP-PENCE          PIC S9(15) COMP-3.
025700     05  CV-RESULT-FOUND-SW           PIC X(1).
025800         88  CV-RATE-FOUND                   VALUE 'Y'.
025900         88  CV-RATE-NOT-FOUND               VALUE 'N'.
026000*
026100 PROCEDURE DIVISION.
026200*
026300 000-MAINLINE SECTION.
026400*
026500     OPEN INPUT  PARM-CARD-FILE
026600                 TRANSACTION-FILE
026700                 CURRENCY-RATE-FILE
026800                 ACCOUNT-BALANCE-FILE
026900                 ROUND-UP-REQUEST-FILE.
027000     PERFORM 100-INITIALIZE THRU 100-INITIALIZE-EXIT.
027100     PERFORM 200-FIND-OR-CREATE-REQUEST THRU
027150                                  200-FIND-OR-CREATE-REQUEST-EXIT.
027300     IF OK-TO-PROCEED
027350        PERFORM 300-PROCESS-ROUND-UP THRU
027360                                    300-PROCESS-ROUND-UP-EXIT.
027500     CLOSE TRANSACTION-FILE.
027600     PERFORM 900-REWRITE-REQUEST-FILE THRU
027650                                  900-REWRITE-REQUEST-FILE-EXIT.
027800     PERFORM 950-DISPLAY-PROG-DIAG THRU
027850                                  950-DISPLAY-PROG-DIAG-EXIT.
027900     MOVE ZERO TO RETURN-CODE.
028000     GOBACK.
028100*
028200 100-INITIALIZE SECTION.
028300*
028400     PERFORM 110-READ-PARM-CARD THRU 110-READ-PARM-CARD-EXIT.
028500     PERFORM 120-LOAD-RATE-TABLE THRU 120-LOAD-RATE-TABLE-EXIT
028600         UNTIL EOF-RATE.
028700     PERFORM 130-LOAD-BALANCE-TABLE THRU
028750                                  130-LOAD-BALANCE-TABLE-EXIT
028800         UNTIL EOF-BALANCE.
028900     PERFORM 140-LOAD-REQUEST-TABLE THRU
028950                                    140-LOAD-REQUEST-TABLE-EXIT
029000         UNTIL EOF-REQUEST.
029100     CLOSE CURRENCY-RATE-FILE
029200           ACCOUNT-BALANCE-FILE
029300           ROUND-UP-REQUEST-FILE
029400           PARM-CARD-FILE.
029500*
029600 100-INITIALIZE-EXIT.
029700     EXIT.
029800*
029900 110-READ-PARM-CARD.
030000*
030100     READ PARM-CARD-FILE INTO PC-PARM-CARD
030200         AT END
030300             DISPLAY '** ABEND **  NO CONTROL CARD PRESENT'
030400             MOVE 16 TO RETURN-CODE
030500             GOBACK.
030600     MOVE PC-ACCOUNT-ID      TO WS-TARGET-ACCOUNT-ID.
030700     MOVE PC-WEEK-COMMENCING TO WS-TARGET-WEEK.
030800*
030900 110-READ-PARM-CARD-EXIT.
031000     EXIT.
031100*
031200 120-LOAD-RATE-TABLE.
031300*
031400     READ CURRENCY-RATE-FILE INTO CR-CURRENCY-RATE-RECORD
031500         AT END
031600             MOVE 'YES' TO WS-EOF-RATE-SW
031700             GO TO 120-LOAD-RATE-TABLE-EXIT.
031800     ADD 1 TO WS-RATE-READ-CTR.
031900     ADD 1 TO CR-RATE-TABLE-COUNT.
032000     SET CR-RATE-IDX TO CR-RATE-TABLE-COUNT.
032100     MOVE CR-RATE-CURRENCY          TO
032200         CR-T-RATE-CURRENCY (CR-RATE-IDX).
032300     MOVE CR-RATE-CONVERSION-TO-GBP TO
032400         CR-T-RATE-CONVERSION-TO-GBP (CR-RATE-IDX).
032500     MOVE CR-RATE-DECIMAL-PLACES    TO
032600         CR-T-RATE-DECIMAL-PLACES (CR-RATE-IDX).
032700*
032800 120-LOAD-RATE-TABLE-EXIT.
032900     EXIT.
033000*
033100 130-LOAD-BALANCE-TABLE.
033200*
033300     READ ACCOUNT-BALANCE-FILE INTO AB-ACCOUNT-BALANCE-RECORD
033400         AT END
033500             MOVE 'YES' TO WS-EOF-BALANCE-SW
033600             GO TO 130-LOAD-BALANCE-TABLE-EXIT.
033700     ADD 1 TO WS-BALANCE-READ-CTR.
033800     ADD 1 TO AB-BALANCE-TABLE-COUNT.
033900     SET AB-BALANCE-IDX TO AB-BALANCE-TABLE-COUNT.
034000     MOVE AB-ACCOUNT-UID      TO
034100         AB-T-ACCOUNT-UID (AB-BALANCE-IDX).
034200     MOVE AB-EFFECTIVE-POUNDS TO
034300         AB-T-EFFECTIVE-POUNDS (AB-BALANCE-IDX).
034400*
034500 130-LOAD-BALANCE-TABLE-EXIT.
034600     EXIT.
034700*
034800 140-LOAD-REQUEST-TABLE.
034900*
035000     READ ROUND-UP-REQUEST-FILE INTO RU-ROUND-UP-REQUEST-RECORD
035100         AT END
035200             MOVE 'YES' TO WS-EOF-REQUEST-SW
035300             GO TO 140-LOAD-REQUEST-TABLE-EXIT.
035400     ADD 1 TO WS-REQUEST-READ-CTR.
035500     ADD 1 TO RU-REQUEST-TABLE-COUNT.
035600     SET RU-REQUEST-IDX TO RU-REQUEST-TABLE-COUNT.
035700     MOVE RUR-REQUEST-ID      TO
035800         RU-T-REQUEST-ID (RU-REQUEST-IDX).
035900     MOVE RUR-ACCOUNT-ID      TO
036000         RU-T-ACCOUNT-ID (RU-REQUEST-IDX).
036100     MOVE RUR-WEEK-COMMENCING TO
036200         RU-T-WEEK-COMMENCING (RU-REQUEST-IDX).
036300     MOVE RUR-STATUS          TO
036400         RU-T-STATUS (RU-REQUEST-IDX).
036500     MOVE RUR-ROUND-UP-AMOUNT TO
036600         RU-T-ROUND-UP-AMOUNT (RU-REQUEST-IDX).
036700*
036800 140-LOAD-REQUEST-TABLE-EXIT.
036900     EXIT.
037000*
037100 200-FIND-OR-CREATE-REQUEST SECTION.
037200*
037300     MOVE 'NO ' TO WS-PROCEED-SW.
037400     PERFORM 210-SEARCH-REQUEST-TABLE THRU
037500                                    210-SEARCH-REQUEST-TABLE-EXIT.
037600     IF REQUEST-FOUND
037700        IF RU-T-COMPLETED (RU-REQUEST-IDX)
037800           PERFORM 700-FINALIZE-REQUEST THRU
037850                                        700-FINALIZE-REQUEST-EXIT
037900        ELSE
038000           IF RU-T-IN-PROGRESS (RU-REQUEST-IDX)
038100              DISPLAY 'REQUEST ALREADY IN PROGRESS FOR ACCOUNT '
038200                      WS-TARGET-ACCOUNT-ID ' WEEK ' WS-TARGET-WEEK
038300           ELSE
038400*          FAILED ROW - THIS IS A RETRY.
038500              PERFORM 220-RESET-REQUEST-TO-IN-PROGRESS THRU
038550                        220-RESET-REQUEST-TO-IN-PROGRESS-EXIT
038700              MOVE 'YES' TO WS-PROCEED-SW
038800     ELSE
038900        PERFORM 230-ADD-NEW-REQUEST THRU 230-ADD-NEW-REQUEST-EXIT
039000        MOVE 'YES' TO WS-PROCEED-SW.
039100*
039200 200-FIND-OR-CREATE-REQUEST-EXIT.
039300     EXIT.
039400*
039500 210-SEARCH-REQUEST-TABLE.
039600*
039700     MOVE 'NO ' TO WS-REQUEST-FOUND-SW.
039800     SET RU-REQUEST-IDX TO 1.
039900     SEARCH RU-REQUEST-TABLE
040000         AT END
040100             CONTINUE
040200         WHEN RU-T-ACCOUNT-ID (RU-REQUEST-IDX) =
040250                                             WS-TARGET-ACCOUNT-ID
040300              AND RU-T-WEEK-COMMENCING (RU-REQUEST-IDX) =
040400                                                  WS-TARGET-WEEK
040500             MOVE 'YES' TO WS-REQUEST-FOUND-SW.
040600*
040700 210-SEARCH-REQUEST-TABLE-EXIT.
040800     EXIT.
040900*
041000 220-RESET-REQUEST-TO-IN-PROGRESS.
041100*
041200     MOVE 'IN_PROGRESS' TO RU-T-STATUS (RU-REQUEST-IDX).
041300     MOVE ZERO          TO RU-T-ROUND-UP-AMOUNT (RU-REQUEST-IDX).
041400*
041500 220-RESET-REQUEST-TO-IN-PROGRESS-EXIT.
041600     EXIT.
041700*
041800 230-ADD-NEW-REQUEST.
041900*
042000     ACCEPT WS-CURRENT-DATE FROM DATE.
042100     ACCEPT WS-CURRENT-TIME FROM TIME.
042200     MOVE WS-CURRENT-DATE TO WS-ID-DATE.
042300     MOVE WS-CURRENT-TIME TO WS-ID-TIME.
042400     ADD 1 TO RU-REQUEST-TABLE-COUNT.
042500     SET RU-REQUEST-IDX TO RU-REQUEST-TABLE-COUNT.
042600     MOVE WS-NEW-REQUEST-ID  TO RU-T-REQUEST-ID (RU-REQUEST-IDX).
042700     MOVE WS-TARGET-ACCOUNT-ID TO
042800         RU-T-ACCOUNT-ID (RU-REQUEST-IDX).
042900     MOVE WS-TARGET-WEEK     TO
043000         RU-T-WEEK-COMMENCING (RU-REQUEST-IDX).
043100     MOVE 'IN_PROGRESS'      TO RU-T-STATUS (RU-REQUEST-IDX).
043200     MOVE ZERO               TO
043250         RU-T-ROUND-UP-AMOUNT (RU-REQUEST-IDX).
043300*
043400 230-ADD-NEW-REQUEST-EXIT.
043500     EXIT.
043600*
043700 300-PROCESS-ROUND-UP SECTION.
043800*
043900     MOVE ZERO TO WS-TOTAL-ROUND-UP-AMOUNT.
044000     PERFORM 400-CALC-ROUND-UP-AMOUNT THRU
044100                                    400-CALC-ROUND-UP-AMOUNT-EXIT.
044200     IF WS-TOTAL-ROUND-UP-AMOUNT = ZERO
044300        MOVE 'FAILED' TO RU-T-STATUS (RU-REQUEST-IDX)
044400        MOVE ZERO     TO RU-T-ROUND-UP-AMOUNT (RU-REQUEST-IDX)
044500        DISPLAY 'NO TRANSACTIONS ELIGIBLE FOR ROUND-UP - ACCOUNT '
044600                WS-TARGET-ACCOUNT-ID ' WEEK ' WS-TARGET-WEEK
044700     ELSE
044800        PERFORM 500-CHECK-SUFFICIENT-FUNDS THRU
044900                                   500-CHECK-SUFFICIENT-FUNDS-EXIT
045000        IF FUNDS-SUFFICIENT
045100           PERFORM 600-TRANSFER-TO-GOAL THRU
045200                                        600-TRANSFER-TO-GOAL-EXIT
045300           MOVE 'COMPLETED' TO RU-T-STATUS (RU-REQUEST-IDX)
045400           MOVE WS-TOTAL-ROUND-UP-AMOUNT TO
045500                RU-T-ROUND-UP-AMOUNT (RU-REQUEST-IDX)
045600        ELSE
045700           MOVE 'FAILED' TO RU-T-STATUS (RU-REQUEST-IDX)
045800           MOVE ZERO     TO RU-T-ROUND-UP-AMOUNT (RU-REQUEST-IDX)
045900           DISPLAY 'INSUFFICIENT FUNDS FOR ROUND-UP - ACCOUNT '
046000                   WS-TARGET-ACCOUNT-ID ' WEEK ' WS-TARGET-WEEK.
046100     PERFORM 700-FINALIZE-REQUEST THRU 700-FINALIZE-REQUEST-EXIT.
046200*
046300 300-PROCESS-ROUND-UP-EXIT.
046400     EXIT.
046500*
046600 400-CALC-ROUND-UP-AMOUNT.
046700*
046800     MOVE 'NO ' TO WS-EOF-TRANS-SW.
046900     PERFORM 410-READ-TRANSACTION THRU 410-READ-TRANSACTION-EXIT.
047000     PERFORM 420-ACCUMULATE-ROUND-UP THRU
047100                                    420-ACCUMULATE-ROUND-UP-EXIT
047200         UNTIL EOF-TRANS.
047300*
047400 400-CALC-ROUND-UP-AMOUNT-EXIT.
047500     EXIT.
047600*
047700 410-READ-TRANSACTION.
047800*
047900     READ TRANSACTION-FILE INTO TR-TRANSACTION-RECORD
048000         AT END
048100             MOVE 'YES' TO WS-EOF-TRANS-SW
048200             GO TO 410-READ-TRANSACTION-EXIT.
048300     ADD 1 TO WS-TRANS-READ-CTR.
048400*
048500 410-READ-TRANSACTION-EXIT.
048600     EXIT.
048700*
048800 420-ACCUMULATE-ROUND-UP.
048900*
049000     IF TR-TRANS-CURRENCY = 'GBP'
049100        MOVE TR-TRANS-MINOR-UNITS TO WS-GBP-PENCE
049200     ELSE
049300        MOVE TR-TRANS-CURRENCY    TO CV-REQ-CURRENCY
049400        MOVE TR-TRANS-MINOR-UNITS TO CV-REQ-MINOR-UNITS
049500        CALL 'CURRCNV' USING CV-CONVERT-REQUEST,
049600                             CR-RATE-TABLE-AREA,
049700                             CV-CONVERT-RESULT
049800        MOVE CV-RESULT-GBP-PENCE  TO WS-GBP-PENCE.
049900     DIVIDE WS-GBP-PENCE BY 100
050000         GIVING WS-WHOLE-POUNDS-PART
050100         REMAINDER WS-PENCE-REMAINDER.
050200     IF WS-PENCE-REMAINDER NOT = ZERO
050300        COMPUTE WS-ROUND-UP-THIS-TRANS = 100 - WS-PENCE-REMAINDER
050400        ADD WS-ROUND-UP-THIS-TRANS TO WS-TOTAL-ROUND-UP-AMOUNT.
050500     PERFORM 410-READ-TRANSACTION THRU 410-READ-TRANSACTION-EXIT.
050600*
050700 420-ACCUMULATE-ROUND-UP-EXIT.
050800     EXIT.
050900*
051000 500-CHECK-SUFFICIENT-FUNDS.
051100*
051200     MOVE 'YES' TO WS-FUNDS-SUFFICIENT-SW.
051300     PERFORM 510-FIND-ACCOUNT-BALANCE THRU
051350                                  510-FIND-ACCOUNT-BALANCE-EXIT.
051500     IF BALANCE-FOUND
051550        COMPUTE WS-ROUND-UP-POUNDS =
051560            WS-TOTAL-ROUND-UP-AMOUNT / 100
051700        IF AB-T-EFFECTIVE-POUNDS (AB-BALANCE-IDX) <
051800                                              WS-ROUND-UP-POUNDS
051900           MOVE 'NO ' TO WS-FUNDS-SUFFICIENT-SW
052000     ELSE
052100        DISPLAY '** WARNING **  NO BALANCE ROW FOR ACCOUNT '
052200                WS-TARGET-ACCOUNT-ID
052300        MOVE 'NO ' TO WS-FUNDS-SUFFICIENT-SW.
052400*
052500 500-CHECK-SUFFICIENT-FUNDS-EXIT.
052600     EXIT.
052700*
052800 510-FIND-ACCOUNT-BALANCE.
052900*
053000     MOVE 'NO ' TO WS-BALANCE-FOUND-SW.
053100     SET AB-BALANCE-IDX TO 1.
053200     SEARCH AB-BALANCE-TABLE
053300         AT END
053400             CONTINUE
053500         WHEN AB-T-ACCOUNT-UID (AB-BALANCE-IDX) =
053600                                          WS-TARGET-ACCOUNT-ID
053700             MOVE 'YES' TO WS-BALANCE-FOUND-SW.
053800*
053900 510-FIND-ACCOUNT-BALANCE-EXIT.
054000     EXIT.
054100*
054200 600-TRANSFER-TO-GOAL.
054300*
054400*    MOVE THE ROUND-UP TOTAL OUT OF THE ACCOUNT AND INTO THE
054500*    NOMINATED SAVINGS GOAL.  THE GOAL ITSELF IS MAINTAINED BY
054600*    THE ON-LINE SYSTEM - ALL THIS JOB OWES IS THE DEBIT SIDE.
054700     SUBTRACT WS-ROUND-UP-POUNDS FROM
054800              AB-T-EFFECTIVE-POUNDS (AB-BALANCE-IDX).
054900     DISPLAY 'TRANSFERRED ' WS-TOTAL-ROUND-UP-AMOUNT
055000             ' PENCE TO SAVINGS GOAL - ACCOUNT '
055100             WS-TARGET-ACCOUNT-ID.
055200*
055300 600-TRANSFER-TO-GOAL-EXIT.
055400     EXIT.
055500*
055600 700-FINALIZE-REQUEST.
055700*
055800     MOVE WS-TARGET-ACCOUNT-ID            TO RL-ACCOUNT-ID.
055900     MOVE WS-TARGET-WEEK                  TO RL-WEEK-COMMENCING.
056000     MOVE RU-T-STATUS (RU-REQUEST-IDX)    TO RL-STATUS.
056100     MOVE RU-T-ROUND-UP-AMOUNT (RU-REQUEST-IDX) TO RL-AMOUNT.
056200     DISPLAY WS-RESULT-LINE.
056300*
056400 700-FINALIZE-REQUEST-EXIT.
056500     EXIT.
056600*
056700 900-REWRITE-REQUEST-FILE SECTION.
056800*
056900     OPEN OUTPUT ROUND-UP-REQUEST-FILE.
057000     PERFORM 910-WRITE-REQUEST-ROW THRU 910-WRITE-REQUEST-ROW-EXIT
057100         VARYING WS-REWRITE-SUB FROM 1 BY 1
057200         UNTIL WS-REWRITE-SUB > RU-REQUEST-TABLE-COUNT.
057300     CLOSE ROUND-UP-REQUEST-FILE.
057400*
057500 900-REWRITE-REQUEST-FILE-EXIT.
057600     EXIT.
057700*
057800 910-WRITE-REQUEST-ROW.
057900*
058000     MOVE RU-T-REQUEST-ID (WS-REWRITE-SUB)      TO RUR-REQUEST-ID.
058100     MOVE RU-T-ACCOUNT-ID (WS-REWRITE-SUB)      TO RUR-ACCOUNT-ID.
058200     MOVE RU-T-WEEK-COMMENCING (WS-REWRITE-SUB) TO
058300         RUR-WEEK-COMMENCING.
058400     MOVE RU-T-STATUS (WS-REWRITE-SUB)          TO RUR-STATUS.
058500     MOVE RU-T-ROUND-UP-AMOUNT (WS-REWRITE-SUB) TO
058600         RUR-ROUND-UP-AMOUNT.
058700     WRITE FD-ROUND-UP-REQUEST-RECORD FROM
058750         RU-ROUND-UP-REQUEST-RECORD.
058800     ADD 1 TO WS-REQUEST-WRITTEN-CTR.
058900*
059000 910-WRITE-REQUEST-ROW-EXIT.
059100     EXIT.
059200*
059300 950-DISPLAY-PROG-DIAG SECTION.
059400*
059500     DISPLAY '****     RNDUPBAT RUNNING     ****'.
059600     MOVE 'TRANSACTIONS READ THIS RUN              ' TO
059700          DISP-MESSAGE.
059800     MOVE WS-TRANS-READ-CTR TO DISP-VALUE.
059900     DISPLAY WS-DISPLAY-LINE.
060000     MOVE 'CURRENCY RATES LOADED                    ' TO
060100          DISP-MESSAGE.
060200     MOVE WS-RATE-READ-CTR TO DISP-VALUE.
060300     DISPLAY WS-DISPLAY-LINE.
060400     MOVE 'ACCOUNT BALANCES LOADED                  ' TO
060500          DISP-MESSAGE.
060600     MOVE WS-BALANCE-READ-CTR TO DISP-VALUE.
060700     DISPLAY WS-DISPLAY-LINE.
060800     MOVE 'ROUND-UP REQUESTS READ                   ' TO
060900          DISP-MESSAGE.
061000     MOVE WS-REQUEST-READ-CTR TO DISP-VALUE.
061100     DISPLAY WS-DISPLAY-LINE.
061200     MOVE 'ROUND-UP REQUESTS WRITTEN                ' TO
061300          DISP-MESSAGE.
061400     MOVE WS-REQUEST-WRITTEN-CTR TO DISP-VALUE.
061500     DISPLAY WS-DISPLAY-LINE.
061600     DISPLAY '****     RNDUPBAT EOJ         ****'.
061700*
061800 950-DISPLAY-PROG-DIAG-EXIT.
061900     EXIT.
