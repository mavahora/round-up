000100******************************************************************
000200*    ACCTBAL  -  ACCOUNT BALANCE SNAPSHOT                        *
000300*    ONE ENTRY PER ACCOUNT, AS OF THE EFFECTIVE DATE THE         *
000400*    BALANCE FEED WAS CUT.  READ WHOLE FROM ACCOUNT-BALANCE-FILE *
000500*    AT START OF RUN AND HELD IN THE AB-BALANCE-TABLE BELOW FOR  *
000600*    THE LIFE OF THE JOB - USED BY 500-CHECK-SUFFICIENT-FUNDS.   *
000700*                                                                *
000800*    92/04/14  RSK  ORIGINAL COPYBOOK FOR WEEKLY ROUND-UP R0217  *
000900******************************************************************
001000 01  AB-ACCOUNT-BALANCE-RECORD.
001100     05  AB-ACCOUNT-UID               PIC X(36).
001200     05  AB-EFFECTIVE-POUNDS          PIC S9(13)V99  COMP-3.
001300     05  FILLER                       PIC X(10).
001400*                                                                *
001500*    ALTERNATE RAW VIEW, USED ONLY TO ECHO A BAD BALANCE LINE    *
001600*    BACK TO SYSOUT FOR DIAGNOSIS.                               *
001700 01  AB-ACCOUNT-BALANCE-RECORD-RAW REDEFINES
001750                                   AB-ACCOUNT-BALANCE-RECORD.
001800     05  AB-RAW-LINE                  PIC X(54).
001900*                                                                *
002000*    IN-MEMORY BALANCE TABLE - LOADED ONCE AT 100-INITIALIZE.    *
002100 01  AB-BALANCE-TABLE-AREA.
002200     05  AB-BALANCE-TABLE-COUNT       PIC S9(6)      COMP.
002300     05  AB-BALANCE-TABLE OCCURS 500 TIMES
002400                          INDEXED BY AB-BALANCE-IDX.
002500         10  AB-T-ACCOUNT-UID               PIC X(36).
002600         10  AB-T-EFFECTIVE-POUNDS          PIC S9(13)V99
002700                                            COMP-3.
