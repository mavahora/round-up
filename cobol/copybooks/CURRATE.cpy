000100******************************************************************
000200*    CURRATE  -  STATIC CURRENCY CONVERSION RATE TABLE           *
000300*    ONE ENTRY PER SUPPORTED NON-GBP CURRENCY.  READ WHOLE FROM  *
000400*    CURRENCY-RATE-FILE AT START OF RUN AND HELD IN THE          *
000500*    CR-RATE-TABLE BELOW FOR THE LIFE OF THE JOB.  CURRCNV       *
000600*    SEARCHES THIS TABLE - THE RATE FILE ITSELF IS NEVER         *
000700*    RE-READ ONCE LOADED.                                       *
000800*                                                                *
000900*    92/04/14  RSK  ORIGINAL COPYBOOK FOR WEEKLY ROUND-UP R0217  *
001000*    95/09/30  RSK  RAISED TABLE SIZE FROM 25 TO 50 PER R0398    *
001100******************************************************************
001200 01  CR-CURRENCY-RATE-RECORD.
001300     05  CR-RATE-CURRENCY             PIC X(3).
001400     05  CR-RATE-CONVERSION-TO-GBP    PIC S9(5)V9(10) COMP-3.
001500     05  CR-RATE-DECIMAL-PLACES       PIC S9(2)      COMP-3.
001600     05  FILLER                       PIC X(10).
001700*                                                                *
001800*    ALTERNATE RAW VIEW, USED ONLY TO ECHO A BAD RATE LINE       *
001900*    BACK TO SYSOUT FOR DIAGNOSIS.                               *
002000 01  CR-CURRENCY-RATE-RECORD-RAW REDEFINES
002050                                  CR-CURRENCY-RATE-RECORD.
002100     05  CR-RAW-LINE                  PIC X(23).
002200*                                                                *
002300*    IN-MEMORY RATE TABLE - LOADED ONCE AT 100-INITIALIZE.       *
002400 01  CR-RATE-TABLE-AREA.
002500     05  CR-RATE-TABLE-COUNT          PIC S9(4)      COMP.
002600     05  CR-RATE-TABLE OCCURS 50 TIMES
002700                       INDEXED BY CR-RATE-IDX.
002800         10  CR-T-RATE-CURRENCY             PIC X(3).
002900         10  CR-T-RATE-CONVERSION-TO-GBP    PIC S9(5)V9(10)
003000                                            COMP-3.
003100         10  CR-T-RATE-DECIMAL-PLACES       PIC S9(2) COMP-3.
