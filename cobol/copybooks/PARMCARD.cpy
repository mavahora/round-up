000100******************************************************************
000200*    PARMCARD  -  RUN CONTROL CARD                               *
000300*    ONE CARD PER RUN, TELLING RNDUPBAT WHICH ACCOUNT AND WHICH  *
000400*    WEEK-COMMENCING DATE TO PROCESS.  STANDS IN FOR THE PATH    *
000500*    AND BODY OF THE ON-LINE CALL THAT DRIVES THIS PROCESSING    *
000600*    IN THE ON-LINE SYSTEM - IN THE BATCH WORLD THE SCHEDULER    *
000700*    PUNCHES THIS CARD ONCE PER ACCOUNT/WEEK COMBINATION.        *
000800*                                                                *
000900*    92/04/14  RSK  ORIGINAL COPYBOOK FOR WEEKLY ROUND-UP R0217  *
001000******************************************************************
001100 01  PC-PARM-CARD.
001200     05  PC-ACCOUNT-ID                PIC X(36).
001300     05  PC-WEEK-COMMENCING           PIC X(10).
001400     05  FILLER                       PIC X(34).
001500*                                                                *
001600*    ALTERNATE RAW VIEW OF THE CARD, USED WHEN THE CARD FAILS    *
001700*    ITS EDIT AND HAS TO BE ECHOED BACK TO SYSOUT.               *
001800 01  PC-PARM-CARD-RAW REDEFINES PC-PARM-CARD.
001900     05  PC-RAW-CARD                  PIC X(80).
