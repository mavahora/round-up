000100******************************************************************
000200*    RUREQTAB  -  ROUND-UP REQUEST TRACKING ROW                  *
000300*    ONE ROW PER ACCOUNT/WEEK EVER PROCESSED BY THIS SYSTEM.     *
000400*    THE COMPOSITE KEY IS (RUR-ACCOUNT-ID, RUR-WEEK-COMMENCING)  *
000500*    AND IS GUARANTEED UNIQUE - THIS IS THE JOB'S IDEMPOTENCY    *
000600*    CONTROL.  ROUND-UP-REQUEST-FILE HAS NO ISAM SUPPORT ON      *
000700*    THIS BUILD, SO THE WHOLE FILE IS READ INTO THE              *
000800*    RU-REQUEST-TABLE BELOW AT 100-INITIALIZE, UPDATED IN PLACE  *
000900*    (OR EXTENDED BY ONE ENTRY) AT 200/700, AND REWRITTEN IN     *
001000*    FULL AT 900-REWRITE-REQUEST-FILE.                           *
001100*                                                                *
001200*    92/04/14  RSK  ORIGINAL COPYBOOK FOR WEEKLY ROUND-UP R0217  *
001300*    96/06/03  RSK  ADDED RUR-STATUS 88-LEVELS PER R0405         *
001400*    98/12/11  RSK  RAISED TABLE SIZE FROM 500 TO 2000, Y2K REV  *
001500******************************************************************
001600 01  RU-ROUND-UP-REQUEST-RECORD.
001700     05  RUR-REQUEST-ID               PIC X(36).
001800     05  RUR-ACCOUNT-ID               PIC X(36).
001900     05  RUR-WEEK-COMMENCING          PIC X(10).
002000     05  RUR-WEEK-COMMENCING-R REDEFINES RUR-WEEK-COMMENCING.
002100         10  RUR-WC-YEAR              PIC X(4).
002200         10  FILLER                   PIC X(1).
002300         10  RUR-WC-MONTH             PIC X(2).
002400         10  FILLER                   PIC X(1).
002500         10  RUR-WC-DAY               PIC X(2).
002600     05  RUR-STATUS                   PIC X(11).
002700         88  RUR-IN-PROGRESS                 VALUE 'IN_PROGRESS'.
002800         88  RUR-COMPLETED                   VALUE 'COMPLETED'.
002900         88  RUR-FAILED                      VALUE 'FAILED'.
003000     05  RUR-ROUND-UP-AMOUNT          PIC S9(15)     COMP-3.
003100     05  FILLER                       PIC X(9).
003200*                                                                *
003300*    ALTERNATE RAW VIEW, USED ONLY TO ECHO A BAD REQUEST LINE    *
003400*    BACK TO SYSOUT FOR DIAGNOSIS.                               *
003500 01  RU-ROUND-UP-REQUEST-RECORD-RAW REDEFINES
003600                                    RU-ROUND-UP-REQUEST-RECORD.
003700     05  RUR-RAW-LINE                 PIC X(110).
003800*                                                                *
003900*    IN-MEMORY REQUEST TABLE - LOADED ONCE AT 100-INITIALIZE,    *
004000*    MAINTAINED FOR THE LIFE OF THE JOB, REWRITTEN IN FULL AT    *
004100*    900-REWRITE-REQUEST-FILE.                                   *
004200 01  RU-REQUEST-TABLE-AREA.
004300     05  RU-REQUEST-TABLE-COUNT       PIC S9(6)      COMP.
004400     05  RU-REQUEST-TABLE OCCURS 2000 TIMES
004500                         INDEXED BY RU-REQUEST-IDX.
004600         10  RU-T-REQUEST-ID                PIC X(36).
004700         10  RU-T-ACCOUNT-ID                PIC X(36).
004800         10  RU-T-WEEK-COMMENCING           PIC X(10).
004900         10  RU-T-STATUS                    PIC X(11).
005000             88  RU-T-IN-PROGRESS                 VALUE
005100                                             'IN_PROGRESS'.
005200             88  RU-T-COMPLETED                   VALUE
005300                                             'COMPLETED'.
005400             88  RU-T-FAILED                      VALUE 'FAILED'.
005500         10  RU-T-ROUND-UP-AMOUNT           PIC S9(15) COMP-3.
