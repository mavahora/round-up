000100******************************************************************
000200*    TRANREC  -  SETTLED TRANSACTION FEED ITEM                   *
000300*    ONE ENTRY PER SETTLED TRANSACTION ON THE WEEKLY ROUND-UP    *
000400*    FEED FOR A SINGLE ACCOUNT/WEEK.  READ BY RNDUPBAT FROM      *
000500*    TRANSACTION-FILE AND PASSED, ONE AMOUNT AT A TIME, TO       *
000600*    SUBROUTINE CURRCNV FOR NON-GBP ENTRIES.                     *
000700*                                                                *
000800*    92/04/14  RSK  ORIGINAL COPYBOOK FOR WEEKLY ROUND-UP R0217  *
000900*    98/11/02  RSK  WIDENED FILLER FOR Y2K REVIEW, NO FMT CHANGE *
001000******************************************************************
001100 01  TR-TRANSACTION-RECORD.
001200     05  TR-TRANS-ID                  PIC X(36).
001300     05  TR-TRANS-CURRENCY            PIC X(3).
001400     05  TR-TRANS-MINOR-UNITS         PIC S9(15)     COMP-3.
001500     05  TR-TRANS-DIRECTION           PIC X(3).
001600         88  TR-DIRECTION-OUT                VALUE 'OUT'.
001700         88  TR-DIRECTION-IN                 VALUE 'IN '.
001800     05  TR-TRANS-TIMESTAMP           PIC X(24).
001900     05  FILLER                       PIC X(20).
002000*                                                                *
002100*    ALTERNATE RAW VIEW OF THE RECORD, USED ONLY WHEN A BAD      *
002200*    FEED LINE HAS TO BE ECHOED BACK TO SYSOUT FOR DIAGNOSIS.    *
002300 01  TR-TRANSACTION-RECORD-RAW REDEFINES TR-TRANSACTION-RECORD.
002400     05  TR-RAW-LINE                  PIC X(94).
002500*                                                                *
002600*    REDEFINITION OF THE TIMESTAMP FOR A QUICK VISUAL CHECK      *
002700*    THAT THE FEED LINE'S DATE FALLS IN THE TARGET WEEK.         *
002800 01  TR-TIMESTAMP-PARTS REDEFINES TR-TRANS-TIMESTAMP.
002900     05  TR-TS-YEAR                   PIC X(4).
003000     05  FILLER                       PIC X(1).
003100     05  TR-TS-MONTH                  PIC X(2).
003200     05  FILLER                       PIC X(1).
003300     05  TR-TS-DAY                    PIC X(2).
003400     05  FILLER                       PIC X(14).
